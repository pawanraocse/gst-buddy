000100******************************************************************
000200* R37LG.CBL
000300* LEDGER-ENTRY WORKING-STORAGE RECORD FOR THE RULE 37 180-DAY
000400* ITC REVERSAL INTEREST BATCH (COPY MEMBER - GST-ITC SUBSYSTEM).
000500* ONE ROW PER LEDGER TRANSACTION (PURCHASE INVOICE OR PAYMENT)
000600* FOR A SINGLE SUPPLIER LEDGER.  READ INTO A RAW FD BUFFER BY
000700* SETR37I0 AND MOVED HERE - THE SAME RAW-BUFFER-TO-WORKING-
000800* RECORD TECHNIQUE USED ELSEWHERE IN THIS SUBSYSTEM.
000900*-----------------------------------------------------------------
001000* DATE       BY   TICKET    DESCRIPTION
001100* 03/14/88   RPK  GST-0001  ORIGINAL LAYOUT FOR RULE 37 PROJECT.
001200* 09/02/88   RPK  GST-0014  ADDED ENTRY-DATE CC/YY/MM/DD BREAKOUT
001300*                           SO INT-CALC-OPT ROUTINES CAN GET AT
001400*                           THE CENTURY WITHOUT A REDEFINES BUG.
001500* 11/30/91   DHS  GST-0055  WIDENED SUPPLIER NAME TO 40, WAS 30,
001600*                           TOO MANY VENDOR NAMES TRUNCATING.
001700* 06/18/94   DHS  GST-0079  ENTRY-TYPE 88-LEVELS ADDED (P/Y) PER
001800*                           AUDIT REQUEST - SEE MEMO 6/94.
001900* 01/05/99   TWC  GST-Y2K1  Y2K REVIEW - DATE GROUP IS ALREADY
002000*                           FULL CCYYMMDD, NO CHANGE REQUIRED.
002100* 04/22/03   JLB  GST-0133  FILLER TRIMMED TO MATCH REVISED 1500
002200*                           BYTE STANDARD BLOCK FOR THIS FEED.
002300******************************************************************
002400 01  R37LG-REC.
002500     05  R37LG-ENTRY-DATE-GRP.
002600         10  R37LG-ENTRY-DATE-CC      PIC 9(02).
002700         10  R37LG-ENTRY-DATE-YY      PIC 9(02).
002800         10  R37LG-ENTRY-DATE-MM      PIC 9(02).
002900         10  R37LG-ENTRY-DATE-DD      PIC 9(02).
003000     05  R37LG-ENTRY-DATE-N REDEFINES R37LG-ENTRY-DATE-GRP
003100                                      PIC 9(08).
003200     05  R37LG-ENTRY-TYPE             PIC X(01).
003300         88  R37LG-IS-PURCHASE        VALUE 'P'.
003400         88  R37LG-IS-PAYMENT         VALUE 'Y'.
003500     05  R37LG-SUPPLIER               PIC X(40).
003600     05  R37LG-AMOUNT                 PIC S9(11)V99 COMP-3.
003700     05  FILLER                       PIC X(10).
