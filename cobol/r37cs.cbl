000100******************************************************************
000200* R37CS.CBL
000300* CALCULATION-SUMMARY OUTPUT AGGREGATE RECORD - GST-ITC
000400* SUBSYSTEM.  ONE ROW WRITTEN PER RULE 37 CALCULATION RUN,
000500* AFTER ALL INTEREST-ROW DETAIL RECORDS FOR THAT RUN.  WRITTEN
000600* DIRECTLY AS THE SUMMARY-FILE FD RECORD BY SETR37I0.
000700*-----------------------------------------------------------------
000800* DATE       BY   TICKET    DESCRIPTION
000900* 03/14/88   RPK  GST-0001  ORIGINAL LAYOUT FOR RULE 37 PROJECT.
001000* 02/11/90   RPK  GST-0031  ADDED AT-RISK-COUNT/AMOUNT FIELDS
001100*                           FOR THE NEW "AT RISK" EARLY WARNING.
001200* 01/05/99   TWC  GST-Y2K1  Y2K REVIEW - CALC-DATE ALREADY FULL
001300*                           CCYYMMDD, NO CHANGE REQUIRED.
001400* 04/22/03   JLB  GST-0133  FILLER TRIMMED TO MATCH REVISED
001500*                           STANDARD BLOCK FOR THIS FEED.
001600******************************************************************
001700 01  R37CS-REC.
001800     05  R37CS-TOTAL-INTEREST         PIC S9(11)V99 COMP-3.
001900     05  R37CS-TOTAL-ITC-REVERSAL     PIC S9(11)V99 COMP-3.
002000     05  R37CS-AT-RISK-COUNT          PIC S9(05)    COMP.
002100     05  R37CS-AT-RISK-AMOUNT         PIC S9(11)V99 COMP-3.
002200     05  R37CS-BREACHED-COUNT         PIC S9(05)    COMP.
002300     05  R37CS-CALC-DATE-GRP.
002400         10  R37CS-CALC-DATE-CC       PIC 9(02).
002500         10  R37CS-CALC-DATE-YY       PIC 9(02).
002600         10  R37CS-CALC-DATE-MM       PIC 9(02).
002700         10  R37CS-CALC-DATE-DD       PIC 9(02).
002800     05  R37CS-CALC-DATE-N REDEFINES R37CS-CALC-DATE-GRP
002900                                      PIC 9(08).
003000     05  FILLER                       PIC X(20).
