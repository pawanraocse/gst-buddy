000100******************************************************************
000200* PROGRAM-ID.   SETR37I0.
000300* AUTHOR.       R P KESSLER.
000400* INSTALLATION. DATA PROCESSING - ACCOUNTS PAYABLE SYSTEMS.
000500* DATE-WRITTEN. 03/14/88.
000600* DATE-COMPILED.
000700* SECURITY.     COMPANY CONFIDENTIAL - AP/GST SUBSYSTEM ONLY.
000800*-----------------------------------------------------------------
000900* REMARKS.  DRIVES THE RULE 37 180-DAY ITC REVERSAL INTEREST
001000*    BATCH.  READS ONE SUPPLIER LEDGER FILE (PURCHASE AND
001100*    PAYMENT ENTRIES MIXED, ANY ORDER), SORTS IT IN MEMORY BY
001200*    SUPPLIER THEN BY ENTRY DATE, FIFO-MATCHES PAYMENTS AGAINST
001300*    PURCHASES ONE SUPPLIER AT A TIME, AND FOR EVERY PURCHASE
001400*    THAT WENT UNPAID PAST 180 DAYS (OR IS STILL OPEN AND
001500*    ALREADY PAST 180 DAYS AS OF THE RUN DATE) WRITES AN
001600*    INTEREST-ROW DETAIL RECORD REVERSING THE INPUT TAX CREDIT
001700*    AND CHARGING INTEREST AT 18% PER ANNUM FOR THE DELAY.
001800*    PURCHASES BETWEEN 150 AND 180 DAYS OLD AND STILL OPEN ARE
001900*    FLAGGED AT-RISK (NO INTEREST YET).  ONE CALCULATION-SUMMARY
002000*    RECORD IS WRITTEN AT END OF RUN.
002100*-----------------------------------------------------------------
002200* DATE       BY   TICKET    DESCRIPTION
002300* 03/14/88   RPK  GST-0001  ORIGINAL PROGRAM FOR RULE 37 PROJECT,
002400*                           REPLACES THE MANUAL AP INTEREST WORK-
002500*                           SHEET RUN BY HAND IN GENERAL LEDGER.
002600* 09/02/88   RPK  GST-0014  ADDED 910/920 DAY-NUMBER ROUTINES SO
002700*                           DELAY-DAYS DOES NOT DEPEND ON THE
002800*                           VENDOR DATE-CONVERT ROUTINE, WHICH
002900*                           DOES NOT HANDLE CENTURY-END LEAP YEARS
003000*                           CORRECTLY - SEE PROBLEM REPORT 88-40.
003100* 02/11/90   RPK  GST-0031  ADDED THE AT-RISK EARLY WARNING PASS
003200*                           (150-180 DAY OPEN PURCHASES) PER
003300*                           REQUEST FROM AP SUPERVISOR - GIVES
003400*                           BUYERS 30 DAYS TO CHASE SUPPLIER
003500*                           BEFORE INTEREST STARTS ACCRUING.
003600* 11/30/91   DHS  GST-0055  SUPPLIER NAME WIDENED TO 40 IN ALL
003700*                           WORKING RECORDS, TOO MANY TRUNCATED
003800*                           VENDOR NAMES ON THE DETAIL EXTRACT.
003900* 06/18/94   DHS  GST-0079  ENTRY-TYPE 88-LEVELS ADDED PER AUDIT
004000*                           REQUEST - PROGRAM NOW REJECTS ANY
004100*                           LEDGER ROW THAT IS NEITHER P NOR Y.
004200* 07/09/95   DHS  GST-0088  ADDED GSTR3B-PERIOD AND DAYS-TO-
004300*                           DEADLINE ON THE DETAIL EXTRACT FOR
004400*                           THE NEW COMPLIANCE FEED - REQUEST
004500*                           95-311 FROM TAX DEPT.
004600* 03/02/97   DHS  GST-0101  ENTRY TABLE RAISED TO 3000 ROWS,
004700*                           SUPPLIER TABLE TO 500 - LARGEST
004800*                           LEDGER BLEW THE OLD 1000-ROW LIMIT.
004900* 01/05/99   TWC  GST-Y2K1  Y2K REMEDIATION.  AS-ON-DATE PARM,
005000*                           ALL LEDGER DATES AND ALL WORKING DATE
005100*                           FIELDS CONVERTED TO FULL CCYYMMDD.
005200*                           910/920 DAY-NUMBER MATH RE-DERIVED
005300*                           AND HAND-CHECKED AGAINST THE YEAR
005400*                           2000 AND 2004 LEAP-YEAR BOUNDARIES.
005500* 04/22/03   JLB  GST-0133  CONVERTED FROM FIXED PATHNAMES TO THE
005600*                           DYNAMIC-PATH / CMD-LINE PARAMETER
005700*                           SCHEME USED BY THE BILLING EXTRACT, SO
005800*                           THIS CAN RUN OUT OF THE NEW JOB
005900*                           SCHEDULER, NO CUSTOM JCL OVERRIDE.
005905* 04/02/04   SNR  GST-0140  SORT KEY NARROWED TO ENTRY DAY NUMBER
005910*                           ONLY - SUPPLIER WAS WRONGLY PART OF
005915*                           THE SORT, WHICH GROUPED OUTPUT
005920*                           ALPHABETICALLY BY VENDOR INSTEAD OF
005925*                           BY DATE.  SUPPLIER LIST BUILD REDONE
005930*                           AS A TABLE SEARCH SO FIRST-SEEN-OF-
005935*                           PURCHASE ORDER IS PRESERVED.
005940* 04/05/04   SNR  GST-0141  LATE-PAID ROWS WERE ADDING ITC-AMOUNT
005945*                           INTO THE ITC-REVERSAL TOTAL A SECOND
005950*                           TIME - THAT ITC WAS ALREADY VALIDLY
005955*                           CLAIMED WHEN THE LATE PAYMENT WENT
005960*                           THROUGH.  REVERSAL TOTAL NOW COMES
005965*                           ONLY FROM UNPAID (STATUS U) ROWS.
005967* 04/09/04   SNR  GST-0142  DAYS-TO-DEADLINE WAS HARDCODED TO
005969*                           ZERO ON THE LATE/UNPAID PATHS - SPEC
005971*                           CALLS FOR DAYS BETWEEN AS-ON DATE AND
005973*                           THE DEADLINE (CAN BE NEGATIVE) ON
005975*                           EVERY ROW.  NOW COMPUTED THE SAME WAY
005976*                           840 ALREADY DID.
005977* 04/09/04   SNR  GST-0143  DROPPED THE CRT-STATUS/CLASS-TEST/
005979*                           UPSI-0 SPECIAL-NAMES CLAUSES - NONE
005981*                           OF THEM WERE EVER TESTED IN THE
005983*                           PROCEDURE DIVISION AND THEY ARE NOT
005985*                           THIS SHOP'S CONVENTION.  BACK TO
005986*                           PLAIN CONSOLE IS CRT.
005987* 04/12/04   SNR  GST-0144  EXHAUSTION TEST WAS STRICT LESS-THAN
005989*                           0.001, LEAVING A REMAINDER OF EXACTLY
005991*                           0.001 OPEN FOREVER.  CHANGED TO NOT-
005992*                           GREATER-THAN SO THE BOUNDARY VALUE
005993*                           RETIRES AS INTENDED.
005994* 04/16/04   SNR  GST-0145  DAYS-TO-DEADLINE ON PAID-LATE ROWS
005995*                           WAS MEASURED FROM PAYMENT DATE, NOT
005996*                           THE AS-ON DATE; ROW WAS ALSO WRONGLY
005997*                           FORCED TO RISK-CATEGORY 'B' (RULE 37
005998*                           GRADES RISK ONLY ON PURCHASES STILL
005999*                           OPEN AT AS-ON-DATE).  FIXED PER AUDIT.
006000******************************************************************
006100 IDENTIFICATION DIVISION.
006200 PROGRAM-ID.   SETR37I0.
006300 AUTHOR.       R P KESSLER.
006400 INSTALLATION. DATA PROCESSING - ACCOUNTS PAYABLE SYSTEMS.
006500 DATE-WRITTEN. 03/14/88.
006600 DATE-COMPILED.
006700 SECURITY.     COMPANY CONFIDENTIAL - AP/GST SUBSYSTEM ONLY.
006800*
006900 ENVIRONMENT DIVISION.
007000 CONFIGURATION SECTION.
007100 SOURCE-COMPUTER.  IBM-4381.
007200 OBJECT-COMPUTER.  IBM-4381.
007300 SPECIAL-NAMES.
007400     CONSOLE IS CRT.
007900*
008000 INPUT-OUTPUT SECTION.
008100 FILE-CONTROL.
008200     SELECT LEDGER-FILE  ASSIGN TO DYNAMIC WS-LEDGER-PATH
008300         ORGANIZATION IS RECORD SEQUENTIAL
008400         FILE STATUS IS WS-LEDGER-STATUS.
008500     SELECT DETAIL-FILE  ASSIGN TO DYNAMIC WS-DETAIL-PATH
008600         ORGANIZATION IS RECORD SEQUENTIAL
008700         FILE STATUS IS WS-DETAIL-STATUS.
008800     SELECT SUMMARY-FILE ASSIGN TO DYNAMIC WS-SUMMARY-PATH
008900         ORGANIZATION IS RECORD SEQUENTIAL
009000         FILE STATUS IS WS-SUMMARY-STATUS.
009100*
009200 DATA DIVISION.
009300 FILE SECTION.
009400*
009500* INPUT LEDGER, READ AS A RAW BUFFER THEN MOVED TO R37LG-REC -
009600* THE SAME RAW-BUFFER-TO-WORKING-RECORD TECHNIQUE USED
009700* ELSEWHERE IN THIS SUBSYSTEM, KEEPS THIS PROGRAM CLEAN IF THE
009750* FEED FORMAT EVER GROWS A NEW FIELD.
009800*
009900 FD  LEDGER-FILE
010000     RECORDING MODE IS F
010100     LABEL RECORDS ARE STANDARD.
010200 01  LEDGER-BUFFER                PIC X(66).
010300*
010400 FD  DETAIL-FILE
010500     RECORDING MODE IS F
010600     LABEL RECORDS ARE STANDARD.
010700 01  DETAIL-BUFFER                PIC X(120).
010800*
010900 FD  SUMMARY-FILE
011000     RECORDING MODE IS F
011100     LABEL RECORDS ARE STANDARD.
011200 01  SUMMARY-BUFFER                PIC X(60).
011300*
011400 WORKING-STORAGE SECTION.
011900 COPY R37LG.
012000 COPY R37IR.
012100 COPY R37CS.
012200 COPY R37WK.
012300*
012400 PROCEDURE DIVISION.
012500*
012600*----------------------------------------------------------------*
012700 A010-MAIN-LINE.
012800*----------------------------------------------------------------*
012900*    ENTRY POINT.  PARSE THE PARAMETER LINE, LOAD AND SORT THE
013000*    LEDGER, WALK EACH SUPPLIER, WRITE THE SUMMARY, CLOSE UP.
013100*----------------------------------------------------------------*
013200     DISPLAY 'SETR37I0 - RULE 37 ITC REVERSAL INTEREST BATCH'
013300         UPON CRT AT 0101.
013400     PERFORM 100-GET-PARAMETERS
013500         THRU 100-GET-PARAMETERS-EXIT.
013600     OPEN INPUT LEDGER-FILE.
013700     IF WS-LEDGER-STATUS NOT = '00'
013800         DISPLAY 'SETR37I0 - LEDGER OPEN FAILED, STATUS '
013900             WS-LEDGER-STATUS UPON CRT AT 0201
014000         GO TO A010-ABEND-EXIT.
014100     OPEN OUTPUT DETAIL-FILE.
014200     OPEN OUTPUT SUMMARY-FILE.
014300     PERFORM 200-LOAD-LEDGER
014400         THRU 200-LOAD-LEDGER-EXIT
014500         UNTIL WS-LEDGER-EOF.
014600     CLOSE LEDGER-FILE.
014700     IF WS-ENTRY-COUNT = ZERO
014800         GO TO A010-EMPTY-LEDGER.
014900     PERFORM 300-SORT-ENTRIES
015000         THRU 300-SORT-ENTRIES-EXIT.
015100     PERFORM 400-BUILD-SUPPLIER-LIST
015200         THRU 400-BUILD-SUPPLIER-LIST-EXIT.
015300     PERFORM 500-PROCESS-SUPPLIERS
015400         THRU 500-PROCESS-SUPPLIERS-EXIT
015500         VARYING WS-SUP-IDX FROM 1 BY 1
015600         UNTIL WS-SUP-IDX > WS-SUPPLIER-COUNT.
015700 A010-EMPTY-LEDGER.
015800     PERFORM 800-WRITE-SUMMARY
015900         THRU 800-WRITE-SUMMARY-EXIT.
016000     CLOSE DETAIL-FILE.
016100     CLOSE SUMMARY-FILE.
016200     DISPLAY 'SETR37I0 - RUN COMPLETE, ' WS-DETAIL-COUNT
016300         ' DETAIL ROWS WRITTEN' UPON CRT AT 2401.
016400     STOP RUN.
016500 A010-ABEND-EXIT.
016600     DISPLAY 'SETR37I0 - ABNORMAL END' UPON CRT AT 0301.
016700     STOP RUN.
016800*
016900*----------------------------------------------------------------*
017000 100-GET-PARAMETERS.
017100*----------------------------------------------------------------*
017200*    COMMAND LINE IS:  JOBID LEDGERNAME ASONDATE(CCYYMMDD)
017300*    BUILDS THE DYNAMIC PATHS FOR THE THREE FILES AND CONVERTS
017400*    THE AS-ON-DATE TO ITS ABSOLUTE DAY NUMBER FOR LATER USE.
017500*----------------------------------------------------------------*
017600     ACCEPT WS-COMMAND-LINE FROM COMMAND-LINE.
017700     UNSTRING WS-COMMAND-LINE DELIMITED BY ' '
017800         INTO WS-JOB-ID WS-LEDGER-NAME WS-AS-ON-ALPHA.
017900     MOVE WS-LEDGER-NAME TO WS-LEDGER-NAME-P.
018000     MOVE WS-LEDGER-NAME TO WS-DETAIL-NAME-P.
018100     INSPECT WS-DETAIL-NAME-P
018200         REPLACING ALL '.LGR' BY '.DET'.
018300     MOVE WS-LEDGER-NAME TO WS-SUMMARY-NAME-P.
018400     INSPECT WS-SUMMARY-NAME-P
018500         REPLACING ALL '.LGR' BY '.SUM'.
018600     MOVE WS-AS-ON-CC TO WS-CALC-YY (1:2).
018700     MOVE WS-AS-ON-YY TO WS-CALC-YY (3:2).
018800     MOVE WS-AS-ON-MM TO WS-CALC-MM.
018900     MOVE WS-AS-ON-DD TO WS-CALC-DD.
019000     PERFORM 910-DATE-TO-DAYNO
019100         THRU 910-DATE-TO-DAYNO-EXIT.
019200     MOVE WS-CALC-DAYNO TO WS-AS-ON-DAYNO.
019300 100-GET-PARAMETERS-EXIT.
019400     EXIT.
019500*
019600*----------------------------------------------------------------*
019700 200-LOAD-LEDGER.
019800*----------------------------------------------------------------*
019900*    ONE READ OF LEDGER-FILE INTO THE ENTRY TABLE.  REJECTS ANY
020000*    ROW THAT IS NEITHER A PURCHASE NOR A PAYMENT (GST-0079).
020100*----------------------------------------------------------------*
020200     READ LEDGER-FILE
020300         AT END
020400             SET WS-LEDGER-EOF TO TRUE
020500             GO TO 200-LOAD-LEDGER-EXIT.
020600     MOVE LEDGER-BUFFER TO R37LG-REC.
020700     IF NOT R37LG-IS-PURCHASE AND NOT R37LG-IS-PAYMENT
020800         DISPLAY 'SETR37I0 - BAD ENTRY TYPE, ROW SKIPPED '
020900             R37LG-SUPPLIER UPON CRT AT 0401
021000         GO TO 200-LOAD-LEDGER-EXIT.
021100     ADD 1 TO WS-ENTRY-COUNT.
021200     IF WS-ENTRY-COUNT > R37-MAX-ENTRIES
021300         DISPLAY 'SETR37I0 - LEDGER TABLE FULL, RUN ABORTED'
021400             UPON CRT AT 0501
021500         GO TO A010-ABEND-EXIT.
021600     MOVE WS-ENTRY-COUNT       TO R37-ENT-SEQ (WS-ENTRY-COUNT).
021700     MOVE R37LG-ENTRY-DATE-N   TO R37-ENT-DATE-N (WS-ENTRY-COUNT).
021800     MOVE R37LG-ENTRY-TYPE     TO R37-ENT-TYPE (WS-ENTRY-COUNT).
021900     MOVE R37LG-SUPPLIER    TO R37-ENT-SUPPLIER (WS-ENTRY-COUNT).
022000     MOVE R37LG-AMOUNT         TO R37-ENT-AMOUNT (WS-ENTRY-COUNT).
022100     MOVE R37LG-AMOUNT         TO R37-ENT-REMAIN (WS-ENTRY-COUNT).
022200     MOVE R37LG-ENTRY-DATE-CC  TO WS-CALC-YY (1:2).
022300     MOVE R37LG-ENTRY-DATE-YY  TO WS-CALC-YY (3:2).
022400     MOVE R37LG-ENTRY-DATE-MM  TO WS-CALC-MM.
022500     MOVE R37LG-ENTRY-DATE-DD  TO WS-CALC-DD.
022600     PERFORM 910-DATE-TO-DAYNO
022700         THRU 910-DATE-TO-DAYNO-EXIT.
022800     MOVE WS-CALC-DAYNO TO R37-ENT-DAYNO (WS-ENTRY-COUNT).
022900 200-LOAD-LEDGER-EXIT.
023000     EXIT.
023100*
023200*----------------------------------------------------------------*
023300 300-SORT-ENTRIES.
023400*----------------------------------------------------------------*
023500*    IN-TABLE INSERTION SORT, KEY IS ENTRY DAY NUMBER ALONE.
023600*    ORIGINAL INPUT SEQUENCE (R37-ENT-SEQ) IS THE TIE-BREAKER SO
023700*    THE SORT IS STABLE - THAT STABILITY IS WHAT LETS 400-BUILD-
023800*    SUPPLIER-LIST RECOVER FIRST-SEEN-OF-PURCHASE ORDER BELOW.
023810*    GST-0140 04/02/04 SNR - SUPPLIER WAS WRONGLY PART OF THE
023820*    SORT KEY, WHICH GROUPED OUTPUT ALPHABETICALLY BY VENDOR
023830*    INSTEAD OF BY DATE.  KEY REDUCED TO DAY NUMBER PER AUDIT.
023840*----------------------------------------------------------------*
023900     MOVE 2 TO WS-I.
024000 300-OUTER-LOOP.
024100     IF WS-I > WS-ENTRY-COUNT
024200         GO TO 300-SORT-ENTRIES-EXIT.
024300     MOVE R37-ENT-SEQ      (WS-I) TO WS-SWAP-SEQ.
024400     MOVE R37-ENT-DATE-N   (WS-I) TO WS-SWAP-DATE-N.
024500     MOVE R37-ENT-DAYNO    (WS-I) TO WS-SWAP-DAYNO.
024600     MOVE R37-ENT-TYPE     (WS-I) TO WS-SWAP-TYPE.
024700     MOVE R37-ENT-SUPPLIER (WS-I) TO WS-SWAP-SUPPLIER.
024800     MOVE R37-ENT-AMOUNT   (WS-I) TO WS-SWAP-AMOUNT.
024900     MOVE R37-ENT-REMAIN   (WS-I) TO WS-SWAP-REMAIN.
025000     COMPUTE WS-J = WS-I - 1.
025100 300-INNER-LOOP.
025200     IF WS-J < 1
025300         GO TO 300-INSERT-SWAP.
025400     IF R37-ENT-DAYNO (WS-J) < WS-SWAP-DAYNO
025500         GO TO 300-INSERT-SWAP.
025600     IF R37-ENT-DAYNO (WS-J) = WS-SWAP-DAYNO
025700         AND R37-ENT-SEQ (WS-J) <= WS-SWAP-SEQ
025800         GO TO 300-INSERT-SWAP.
025900     COMPUTE WS-J = WS-J + 1.
026000     MOVE R37-ENT-SEQ      (WS-J - 1) TO R37-ENT-SEQ      (WS-J).
026100     MOVE R37-ENT-DATE-N   (WS-J - 1) TO R37-ENT-DATE-N   (WS-J).
026200     MOVE R37-ENT-DAYNO    (WS-J - 1) TO R37-ENT-DAYNO    (WS-J).
026300     MOVE R37-ENT-TYPE     (WS-J - 1) TO R37-ENT-TYPE     (WS-J).
026400     MOVE R37-ENT-SUPPLIER (WS-J - 1) TO R37-ENT-SUPPLIER (WS-J).
026500     MOVE R37-ENT-AMOUNT   (WS-J - 1) TO R37-ENT-AMOUNT   (WS-J).
026600     MOVE R37-ENT-REMAIN   (WS-J - 1) TO R37-ENT-REMAIN   (WS-J).
026700     COMPUTE WS-J = WS-J - 2.
026800     GO TO 300-INNER-LOOP.
026900 300-INSERT-SWAP.
027000     COMPUTE WS-J = WS-J + 1.
027100     MOVE WS-SWAP-SEQ      TO R37-ENT-SEQ      (WS-J).
027200     MOVE WS-SWAP-DATE-N   TO R37-ENT-DATE-N   (WS-J).
027300     MOVE WS-SWAP-DAYNO    TO R37-ENT-DAYNO    (WS-J).
027400     MOVE WS-SWAP-TYPE     TO R37-ENT-TYPE     (WS-J).
027500     MOVE WS-SWAP-SUPPLIER TO R37-ENT-SUPPLIER (WS-J).
027600     MOVE WS-SWAP-AMOUNT   TO R37-ENT-AMOUNT   (WS-J).
027700     MOVE WS-SWAP-REMAIN   TO R37-ENT-REMAIN   (WS-J).
027800     ADD 1 TO WS-I.
027900     GO TO 300-OUTER-LOOP.
028000 300-SORT-ENTRIES-EXIT.
028100     EXIT.
028200*
028300*----------------------------------------------------------------*
028400 400-BUILD-SUPPLIER-LIST.
028450*----------------------------------------------------------------*
028500*    SCAN THE ENTRY TABLE IN ITS SORTED (DATE) ORDER AND RECORD
028550*    EACH SUPPLIER THE FIRST TIME ONE OF ITS PURCHASE (TYPE 'P')
028600*    ROWS IS SEEN.  THIS KEEPS THE SUPPLIER LIST - AND THEREFORE
028650*    500-PROCESS-SUPPLIERS BELOW - IN FIRST-SEEN-OF-PURCHASE ORDER
028700*    GST-0140 04/02/04 SNR - REPLACED THE OLD ADJACENT-ROW CONTROL
028750*    BREAK (WHICH ONLY WORKED WHEN THE TABLE WAS SUPPLIER-GROUPED)
028800*    WITH A REAL TABLE SEARCH NOW THAT THE SORT KEY IS DATE ONLY.
028850*----------------------------------------------------------------*
028900     MOVE ZERO TO WS-SUPPLIER-COUNT.
028950     PERFORM 410-CHECK-ONE-ENTRY
029000         THRU 410-CHECK-ONE-ENTRY-EXIT
029050         VARYING WS-I FROM 1 BY 1
029100         UNTIL WS-I > WS-ENTRY-COUNT.
029150 400-BUILD-SUPPLIER-LIST-EXIT.
029200     EXIT.
029250*
029300 410-CHECK-ONE-ENTRY.
029350     IF R37-ENT-TYPE (WS-I) NOT = 'P'
029400         GO TO 410-CHECK-ONE-ENTRY-EXIT.
029450     PERFORM 420-FIND-SUPPLIER
029500         THRU 420-FIND-SUPPLIER-EXIT.
029550     IF WS-SUPPLIER-FOUND
029600         GO TO 410-CHECK-ONE-ENTRY-EXIT.
029650     ADD 1 TO WS-SUPPLIER-COUNT.
029700     IF WS-SUPPLIER-COUNT > R37-MAX-SUPPLIERS
029750         DISPLAY 'SETR37I0 - SUPPLIER TABLE FULL'
029800             UPON CRT AT 0601
029850         GO TO A010-ABEND-EXIT.
029900     MOVE R37-ENT-SUPPLIER (WS-I)
029950         TO R37-SUP-NAME (WS-SUPPLIER-COUNT).
030000 410-CHECK-ONE-ENTRY-EXIT.
030050     EXIT.
030100*
030150 420-FIND-SUPPLIER.
030200     MOVE 'N' TO WS-FOUND-SW.
030250     PERFORM 430-COMPARE-ONE-SUPPLIER
030300         THRU 430-COMPARE-ONE-SUPPLIER-EXIT
030350         VARYING WS-J FROM 1 BY 1
030400         UNTIL WS-J > WS-SUPPLIER-COUNT
030450         OR WS-SUPPLIER-FOUND.
030500 420-FIND-SUPPLIER-EXIT.
030550     EXIT.
030600*
030650 430-COMPARE-ONE-SUPPLIER.
030700     IF R37-SUP-NAME (WS-J) = R37-ENT-SUPPLIER (WS-I)
030750         SET WS-SUPPLIER-FOUND TO TRUE
030800     END-IF.
030850 430-COMPARE-ONE-SUPPLIER-EXIT.
030900     EXIT.
030950*
031300*
031400*----------------------------------------------------------------*
031500 500-PROCESS-SUPPLIERS.
031600*----------------------------------------------------------------*
031700*    ONE PASS PER SUPPLIER - BUILD THE FIFO QUEUES, MATCH
031800*    PAYMENTS TO PURCHASES, THEN CLASSIFY WHATEVER IS LEFT OPEN.
031900*----------------------------------------------------------------*
032000     PERFORM 600-BUILD-QUEUES
032100         THRU 600-BUILD-QUEUES-EXIT.
032200     PERFORM 700-FIFO-MATCH
032300         THRU 700-FIFO-MATCH-EXIT.
032400     PERFORM 750-CLASSIFY-UNPAID
032500         THRU 750-CLASSIFY-UNPAID-EXIT
032600         VARYING WS-PI FROM 1 BY 1
032700         UNTIL WS-PI > WS-PURCH-COUNT.
032800 500-PROCESS-SUPPLIERS-EXIT.
032900     EXIT.
033000*
033100*----------------------------------------------------------------*
033200 600-BUILD-QUEUES.
033300*----------------------------------------------------------------*
033400*    SCAN THE (ALREADY SORTED-BY-DATE) ENTRY TABLE FOR THIS
033500*    SUPPLIER, BUILDING THE PURCHASE AND PAYMENT INDEX QUEUES
033600*    IN DATE ORDER.
033700*----------------------------------------------------------------*
033800     MOVE ZERO TO WS-PURCH-COUNT WS-PAY-COUNT.
033900     PERFORM 610-SCAN-ONE-ENTRY
034000         THRU 610-SCAN-ONE-ENTRY-EXIT
034100         VARYING WS-I FROM 1 BY 1
034200         UNTIL WS-I > WS-ENTRY-COUNT.
034300 600-BUILD-QUEUES-EXIT.
034400     EXIT.
034500*
034600 610-SCAN-ONE-ENTRY.
034700     IF R37-ENT-SUPPLIER (WS-I) NOT = R37-SUP-NAME (WS-SUP-IDX)
034800         GO TO 610-SCAN-ONE-ENTRY-EXIT.
034900     IF R37-ENT-TYPE (WS-I) = 'P'
035000         ADD 1 TO WS-PURCH-COUNT
035100         MOVE WS-I TO R37-PURCH-IDX (WS-PURCH-COUNT)
035200     ELSE
035300         ADD 1 TO WS-PAY-COUNT
035400         MOVE WS-I TO R37-PAY-IDX (WS-PAY-COUNT)
035500     END-IF.
035600 610-SCAN-ONE-ENTRY-EXIT.
035700     EXIT.
035800*
035900*----------------------------------------------------------------*
036000 700-FIFO-MATCH.
036100*----------------------------------------------------------------*
036200*    TWO-POINTER FIFO WALK - OLDEST OPEN PAYMENT AGAINST OLDEST
036300*    OPEN PURCHASE.  DELAY-DAYS IS ALWAYS MEASURED FROM THE
036400*    PURCHASE DATE TO THE PAYMENT DATE FOR THE MATCHED SLICE.
036500*----------------------------------------------------------------*
036600     MOVE 1 TO WS-PI WS-YI.
036700 700-MATCH-LOOP.
036800     IF WS-PI > WS-PURCH-COUNT OR WS-YI > WS-PAY-COUNT
036900         GO TO 700-FIFO-MATCH-EXIT.
037000     MOVE R37-PURCH-IDX (WS-PI) TO WS-PURCH-ENT-IDX.
037100     MOVE R37-PAY-IDX   (WS-YI) TO WS-PAY-ENT-IDX.
037200     IF R37-ENT-REMAIN (WS-PURCH-ENT-IDX)
037250        NOT > R37-EXHAUST-EPSILON
037300         ADD 1 TO WS-PI
037400         GO TO 700-MATCH-LOOP.
037500     IF R37-ENT-REMAIN (WS-PAY-ENT-IDX)
037550        NOT > R37-EXHAUST-EPSILON
037600         ADD 1 TO WS-YI
037700         GO TO 700-MATCH-LOOP.
037800     IF R37-ENT-REMAIN (WS-PURCH-ENT-IDX) <
037900        R37-ENT-REMAIN (WS-PAY-ENT-IDX)
038000         MOVE R37-ENT-REMAIN (WS-PURCH-ENT-IDX) TO WS-MATCHED-AMT
038100     ELSE
038200         MOVE R37-ENT-REMAIN (WS-PAY-ENT-IDX)   TO WS-MATCHED-AMT
038300     END-IF.
038400     SUBTRACT WS-MATCHED-AMT
038500         FROM R37-ENT-REMAIN (WS-PURCH-ENT-IDX).
038600     SUBTRACT WS-MATCHED-AMT
038700         FROM R37-ENT-REMAIN (WS-PAY-ENT-IDX).
038800     COMPUTE WS-DELAY-DAYS =
038900         R37-ENT-DAYNO (WS-PAY-ENT-IDX) -
039000         R37-ENT-DAYNO (WS-PURCH-ENT-IDX).
039100     IF WS-DELAY-DAYS > R37-DAYS-THRESHOLD
039200         PERFORM 820-EMIT-LATE-ROW
039300             THRU 820-EMIT-LATE-ROW-EXIT
039400     END-IF.
039500     GO TO 700-MATCH-LOOP.
039600 700-FIFO-MATCH-EXIT.
039700     EXIT.
039800*
039900*----------------------------------------------------------------*
040000 750-CLASSIFY-UNPAID.
040100*----------------------------------------------------------------*
040200*    WHATEVER REMAINS OPEN (R37-ENT-REMAIN ABOVE THE EXHAUST
040300*    EPSILON) ON A PURCHASE AFTER FIFO-MATCH IS CLASSIFIED
040400*    AGAINST THE AS-ON-DATE - BREACHED (>180 DAYS OPEN), AT-RISK
040500*    (150-180 DAYS OPEN) OR SAFE (UNDER 150, NOT REPORTED).
040600*----------------------------------------------------------------*
040700     MOVE R37-PURCH-IDX (WS-PI) TO WS-PURCH-ENT-IDX.
040800     IF R37-ENT-REMAIN (WS-PURCH-ENT-IDX)
040850        NOT > R37-EXHAUST-EPSILON
040900         GO TO 750-CLASSIFY-UNPAID-EXIT.
041000     COMPUTE WS-UNPAID-DAYS =
041100         WS-AS-ON-DAYNO - R37-ENT-DAYNO (WS-PURCH-ENT-IDX).
041200     IF WS-UNPAID-DAYS > R37-DAYS-THRESHOLD
041300         PERFORM 830-EMIT-UNPAID-ROW
041400             THRU 830-EMIT-UNPAID-ROW-EXIT
041500     ELSE
041600         IF WS-UNPAID-DAYS > R37-AT-RISK-THRESHOLD
041700             PERFORM 840-EMIT-AT-RISK-ROW
041800                 THRU 840-EMIT-AT-RISK-ROW-EXIT
041900         END-IF
042000     END-IF.
042100 750-CLASSIFY-UNPAID-EXIT.
042200     EXIT.
042300*
042400*----------------------------------------------------------------*
042500 800-WRITE-SUMMARY.
042600*----------------------------------------------------------------*
042700*    ONE CALCULATION-SUMMARY ROW PER RUN, STAMPED WITH THE
042800*    AS-ON-DATE.
042900*----------------------------------------------------------------*
043000     MOVE WS-TOTAL-INTEREST     TO R37CS-TOTAL-INTEREST.
043100     MOVE WS-TOTAL-ITC-REVERSAL TO R37CS-TOTAL-ITC-REVERSAL.
043200     MOVE WS-AT-RISK-COUNT      TO R37CS-AT-RISK-COUNT.
043300     MOVE WS-AT-RISK-AMOUNT     TO R37CS-AT-RISK-AMOUNT.
043400     MOVE WS-BREACHED-COUNT     TO R37CS-BREACHED-COUNT.
043500     MOVE WS-AS-ON-CC TO R37CS-CALC-DATE-CC.
043600     MOVE WS-AS-ON-YY TO R37CS-CALC-DATE-YY.
043700     MOVE WS-AS-ON-MM TO R37CS-CALC-DATE-MM.
043800     MOVE WS-AS-ON-DD TO R37CS-CALC-DATE-DD.
043900     MOVE SPACES TO SUMMARY-BUFFER.
044000     MOVE R37CS-REC TO SUMMARY-BUFFER.
044100     WRITE SUMMARY-BUFFER.
044200 800-WRITE-SUMMARY-EXIT.
044300     EXIT.
044400*
044500*----------------------------------------------------------------*
044600 810-COMPUTE-ITC-INTEREST.
044700*----------------------------------------------------------------*
044800*    ITC = PRINCIPAL * 18 / 118 (GST OUT OF THE GROSS INVOICE).
044900*    INTEREST = ITC * 18% * DELAY-DAYS / 365, BOTH ROUNDED.
045000*----------------------------------------------------------------*
045100     COMPUTE R37IR-ITC-AMOUNT ROUNDED =
045200         (R37IR-PRINCIPAL * R37-GST-RATE-NUM) / R37-GST-RATE-DEN.
045300     COMPUTE R37IR-INTEREST ROUNDED =
045400         (R37IR-ITC-AMOUNT * R37-INT-RATE-PCT * R37IR-DELAY-DAYS)
045500             / (100 * R37-DAYS-PER-YEAR).
045600 810-COMPUTE-ITC-INTEREST-EXIT.
045700     EXIT.
045800*
045900*----------------------------------------------------------------*
046000 820-EMIT-LATE-ROW.
046020*----------------------------------------------------------------*
046040*    A PAYMENT MADE MORE THAN 180 DAYS AFTER ITS MATCHED
046060*    PURCHASE.  INTEREST IS OWED FOR THE DELAY, BUT THE ITC
046080*    ITSELF WAS ALREADY VALIDLY CLAIMED ONCE THE (LATE) PAYMENT
046100*    WENT THROUGH, SO IT DOES NOT ADD TO THE REVERSAL TOTAL -
046120*    ONLY 830-EMIT-UNPAID-ROW BELOW FEEDS THAT TOTAL.  RISK-
046140*    CATEGORY IS LEFT BLANK ON THIS PATH - RULE 37 ONLY GRADES
046160*    RISK CATEGORY ON PURCHASES STILL OPEN AT THE AS-ON-DATE.
046180*    GST-0141 04/05/04 SNR - REMOVED THE ITC-REVERSAL ADD BELOW;
046200*    AUDIT FOUND LATE-PAID ITC WAS BEING DOUBLE-COUNTED INTO THE
046220*    REVERSAL TOTAL.  INTEREST ACCRUAL IS UNCHANGED.
046240*    GST-0145 04/16/04 SNR - DAYS-TO-DEADLINE WAS MEASURED FROM
046260*    THE PAYMENT DATE INSTEAD OF THE AS-ON DATE, AND THE ROW WAS
046280*    WRONGLY FORCED TO RISK-CATEGORY 'B'.  BOTH CORRECTED PER
046300*    AUDIT - SEE 830/840 FOR THE SAME AS-ON-DATE ARITHMETIC.
046320*----------------------------------------------------------------*
046340     MOVE SPACES TO R37IR-REC.
046360     MOVE R37-ENT-SUPPLIER (WS-PURCH-ENT-IDX) TO R37IR-SUPPLIER.
046380     MOVE R37-ENT-DATE-N (WS-PURCH-ENT-IDX)
046400         TO R37IR-PURCH-DATE-N.
046420     MOVE R37-ENT-DATE-N (WS-PAY-ENT-IDX) TO R37IR-PAY-DATE-N.
046440     MOVE WS-MATCHED-AMT TO R37IR-PRINCIPAL.
046460     MOVE WS-DELAY-DAYS TO R37IR-DELAY-DAYS.
046480     PERFORM 810-COMPUTE-ITC-INTEREST
046500         THRU 810-COMPUTE-ITC-INTEREST-EXIT.
046520     SET R37IR-STATUS-LATE TO TRUE.
046540     MOVE R37-ENT-DAYNO (WS-PURCH-ENT-IDX) TO WS-CALC-DAYNO.
046560     PERFORM 900-BUILD-DEADLINE
046580         THRU 900-BUILD-DEADLINE-EXIT.
046600     COMPUTE WS-UNPAID-DAYS =
046620         WS-AS-ON-DAYNO - R37-ENT-DAYNO (WS-PURCH-ENT-IDX).
046640     COMPUTE R37IR-DAYS-TO-DEADLINE =
046660         R37-DAYS-THRESHOLD - WS-UNPAID-DAYS.
046680     PERFORM 850-WRITE-DETAIL-ROW
046700         THRU 850-WRITE-DETAIL-ROW-EXIT.
046720     ADD R37IR-INTEREST     TO WS-TOTAL-INTEREST.
046740 820-EMIT-LATE-ROW-EXIT.
046760     EXIT.
048600*
048700*----------------------------------------------------------------*
048800 830-EMIT-UNPAID-ROW.
048900*----------------------------------------------------------------*
049000*    A PURCHASE STILL OPEN AND ALREADY PAST 180 DAYS AS OF THE
049100*    AS-ON-DATE - INTEREST ACCRUES THROUGH THE AS-ON-DATE.
049200*----------------------------------------------------------------*
049300     MOVE SPACES TO R37IR-REC.
049400     MOVE R37-ENT-SUPPLIER (WS-PURCH-ENT-IDX) TO R37IR-SUPPLIER.
049500     MOVE R37-ENT-DATE-N (WS-PURCH-ENT-IDX)
049600         TO R37IR-PURCH-DATE-N.
049700     MOVE ZERO TO R37IR-PAY-DATE-N.
049800     MOVE R37-ENT-REMAIN (WS-PURCH-ENT-IDX) TO R37IR-PRINCIPAL.
049900     MOVE WS-UNPAID-DAYS TO R37IR-DELAY-DAYS.
050000     PERFORM 810-COMPUTE-ITC-INTEREST
050100         THRU 810-COMPUTE-ITC-INTEREST-EXIT.
050200     SET R37IR-STATUS-UNPAID TO TRUE.
050300     MOVE R37-ENT-DAYNO (WS-PURCH-ENT-IDX) TO WS-CALC-DAYNO.
050400     PERFORM 900-BUILD-DEADLINE
050500         THRU 900-BUILD-DEADLINE-EXIT.
050600     SET R37IR-RISK-BREACHED TO TRUE.
050700     COMPUTE R37IR-DAYS-TO-DEADLINE =
050750         R37-DAYS-THRESHOLD - WS-UNPAID-DAYS.
050800     PERFORM 850-WRITE-DETAIL-ROW
050900         THRU 850-WRITE-DETAIL-ROW-EXIT.
051000     ADD R37IR-INTEREST     TO WS-TOTAL-INTEREST.
051100     ADD R37IR-ITC-AMOUNT   TO WS-TOTAL-ITC-REVERSAL.
051200     ADD 1 TO WS-BREACHED-COUNT.
051300 830-EMIT-UNPAID-ROW-EXIT.
051400     EXIT.
051500*
051600*----------------------------------------------------------------*
051700 840-EMIT-AT-RISK-ROW.
051800*----------------------------------------------------------------*
051900*    A PURCHASE STILL OPEN, 150-180 DAYS OLD - EARLY WARNING
052000*    ONLY.  NO ITC REVERSAL AND NO INTEREST CHARGED YET.
052100*----------------------------------------------------------------*
052200     MOVE SPACES TO R37IR-REC.
052300     MOVE R37-ENT-SUPPLIER (WS-PURCH-ENT-IDX) TO R37IR-SUPPLIER.
052400     MOVE R37-ENT-DATE-N (WS-PURCH-ENT-IDX)
052500         TO R37IR-PURCH-DATE-N.
052600     MOVE ZERO TO R37IR-PAY-DATE-N.
052700     MOVE R37-ENT-REMAIN (WS-PURCH-ENT-IDX) TO R37IR-PRINCIPAL.
052800     MOVE WS-UNPAID-DAYS TO R37IR-DELAY-DAYS.
052900     MOVE ZERO TO R37IR-ITC-AMOUNT R37IR-INTEREST.
053000     SET R37IR-STATUS-UNPAID TO TRUE.
053100     MOVE R37-ENT-DAYNO (WS-PURCH-ENT-IDX) TO WS-CALC-DAYNO.
053200     PERFORM 900-BUILD-DEADLINE
053300         THRU 900-BUILD-DEADLINE-EXIT.
053400     SET R37IR-RISK-AT-RISK TO TRUE.
053500     COMPUTE R37IR-DAYS-TO-DEADLINE =
053600         R37-DAYS-THRESHOLD - WS-UNPAID-DAYS.
053700     PERFORM 850-WRITE-DETAIL-ROW
053800         THRU 850-WRITE-DETAIL-ROW-EXIT.
053900     ADD R37IR-PRINCIPAL TO WS-AT-RISK-AMOUNT.
054000     ADD 1 TO WS-AT-RISK-COUNT.
054100 840-EMIT-AT-RISK-ROW-EXIT.
054200     EXIT.
054300*
054400*----------------------------------------------------------------*
054500 850-WRITE-DETAIL-ROW.
054600*----------------------------------------------------------------*
054700     MOVE SPACES TO DETAIL-BUFFER.
054800     MOVE R37IR-REC TO DETAIL-BUFFER.
054900     WRITE DETAIL-BUFFER.
055000     ADD 1 TO WS-DETAIL-COUNT.
055100 850-WRITE-DETAIL-ROW-EXIT.
055200     EXIT.
055300*
055400*----------------------------------------------------------------*
055500 900-BUILD-DEADLINE.
055600*----------------------------------------------------------------*
055700*    PAYMENT-DEADLINE = PURCHASE DATE + 180 DAYS.  ALSO DERIVES
055800*    THE GSTR-3B FILING PERIOD, WHICH IS THE MONTH AFTER THE
055900*    DEADLINE MONTH, FORMATTED "MON YYYY".
056000*----------------------------------------------------------------*
056100     COMPUTE WS-CALC-DAYNO = WS-CALC-DAYNO + R37-DAYS-THRESHOLD.
056200     PERFORM 920-DAYNO-TO-DATE
056300         THRU 920-DAYNO-TO-DATE-EXIT.
056400     MOVE WS-CALC-YY (1:2) TO R37IR-DEADLINE-CC.
056500     MOVE WS-CALC-YY (3:2) TO R37IR-DEADLINE-YY.
056600     MOVE WS-CALC-MM       TO R37IR-DEADLINE-MM.
056700     MOVE WS-CALC-DD       TO R37IR-DEADLINE-DD.
056800     COMPUTE WS-DEADLINE-MO-PLUS = WS-CALC-MM + 1.
056900     MOVE WS-CALC-YY TO WS-DEADLINE-YR-PLUS.
057000     IF WS-DEADLINE-MO-PLUS > 12
057100         MOVE 1 TO WS-DEADLINE-MO-PLUS
057200         ADD 1 TO WS-DEADLINE-YR-PLUS
057300     END-IF.
057400     MOVE R37-MONTH-ABBR-ENTRY (WS-DEADLINE-MO-PLUS)
057500         TO R37IR-GSTR3B-PERIOD (1:3).
057600     MOVE ' ' TO R37IR-GSTR3B-PERIOD (4:1).
057700     MOVE WS-DEADLINE-YR-PLUS TO R37IR-GSTR3B-PERIOD (5:4).
057800 900-BUILD-DEADLINE-EXIT.
057900     EXIT.
058000*
058100*----------------------------------------------------------------*
058200 910-DATE-TO-DAYNO.
058300*----------------------------------------------------------------*
058400*    CONVERTS WS-CALC-YY/MM/DD TO AN ABSOLUTE DAY NUMBER
058500*    (PROLEPTIC GREGORIAN, DAY 1 = 0001-01-01) IN WS-CALC-DAYNO.
058600*    NO INTRINSIC FUNCTIONS ON THIS COMPILER - HAND ARITHMETIC
058700*    ONLY, RECHECKED FOR Y2K UNDER GST-Y2K1.
058800*----------------------------------------------------------------*
058900     COMPUTE WS-CALC-YY-MINUS-1 = WS-CALC-YY - 1.
059000     COMPUTE WS-CALC-DAYNO = WS-CALC-YY-MINUS-1 * 365.
059100     COMPUTE WS-CALC-QUOT = WS-CALC-YY-MINUS-1 / 4.
059200     ADD WS-CALC-QUOT TO WS-CALC-DAYNO.
059300     COMPUTE WS-CALC-QUOT = WS-CALC-YY-MINUS-1 / 100.
059400     SUBTRACT WS-CALC-QUOT FROM WS-CALC-DAYNO.
059500     COMPUTE WS-CALC-QUOT = WS-CALC-YY-MINUS-1 / 400.
059600     ADD WS-CALC-QUOT TO WS-CALC-DAYNO.
059700     ADD R37-CUM-DAYS-ENTRY (WS-CALC-MM) TO WS-CALC-DAYNO.
059800     ADD WS-CALC-DD TO WS-CALC-DAYNO.
059900     PERFORM 930-TEST-LEAP-YEAR
060000         THRU 930-TEST-LEAP-YEAR-EXIT.
060100     IF WS-CALC-IS-LEAP AND WS-CALC-MM > 2
060200         ADD 1 TO WS-CALC-DAYNO.
060300 910-DATE-TO-DAYNO-EXIT.
060400     EXIT.
060500*
060600*----------------------------------------------------------------*
060700 920-DAYNO-TO-DATE.
060800*----------------------------------------------------------------*
060900*    REVERSE OF 910 - CONVERTS WS-CALC-DAYNO BACK TO
061000*    WS-CALC-YY/MM/DD.  ESTIMATES THE YEAR, CORRECTS BY
061100*    BRACKETING, THEN SCANS THE MONTHS.
061200*----------------------------------------------------------------*
061300     COMPUTE WS-EST-YEAR = (WS-CALC-DAYNO / 365) + 1.
061400 920-YEAR-BACK-LOOP.
061500     MOVE WS-EST-YEAR TO WS-CALC-YY.
061600     MOVE 1 TO WS-CALC-MM.
061700     MOVE 1 TO WS-CALC-DD.
061800     PERFORM 940-COMPUTE-DAYNO-ONLY
061900         THRU 940-COMPUTE-DAYNO-ONLY-EXIT.
062000     MOVE WS-CALC-DAYNO TO WS-START-OF-YEAR.
062100     IF WS-START-OF-YEAR > WS-CALC-DAYNO
062200         COMPUTE WS-EST-YEAR = WS-EST-YEAR - 1
062300         GO TO 920-YEAR-BACK-LOOP.
062400 920-YEAR-FWD-LOOP.
062500     COMPUTE WS-CALC-YY = WS-EST-YEAR + 1.
062600     MOVE 1 TO WS-CALC-MM.
062700     MOVE 1 TO WS-CALC-DD.
062800     PERFORM 940-COMPUTE-DAYNO-ONLY
062900         THRU 940-COMPUTE-DAYNO-ONLY-EXIT.
063000     MOVE WS-CALC-DAYNO TO WS-START-NEXT-YEAR.
063100     IF WS-START-NEXT-YEAR <= WS-CALC-DAYNO
063200         ADD 1 TO WS-EST-YEAR
063300         GO TO 920-YEAR-FWD-LOOP.
063400     MOVE WS-EST-YEAR TO WS-CALC-YY.
063500     MOVE 'N' TO WS-MONTH-FOUND-SW.
063600     MOVE 1 TO WS-MONTH-IDX.
063700 920-MONTH-SCAN-LOOP.
063800     IF WS-MONTH-FOUND OR WS-MONTH-IDX > 12
063900         GO TO 920-MONTH-SCAN-EXIT.
064000     MOVE WS-MONTH-IDX TO WS-CALC-MM.
064100     MOVE 1 TO WS-CALC-DD.
064200     PERFORM 940-COMPUTE-DAYNO-ONLY
064300         THRU 940-COMPUTE-DAYNO-ONLY-EXIT.
064400     MOVE WS-CALC-DAYNO TO WS-START-OF-MONTH.
064500     IF WS-MONTH-IDX = 12
064600         COMPUTE WS-CALC-YY = WS-EST-YEAR + 1
064700         MOVE 1 TO WS-CALC-MM
064800     ELSE
064900         COMPUTE WS-CALC-MM = WS-MONTH-IDX + 1
065000         MOVE WS-EST-YEAR TO WS-CALC-YY
065100     END-IF.
065200     MOVE 1 TO WS-CALC-DD.
065300     PERFORM 940-COMPUTE-DAYNO-ONLY
065400         THRU 940-COMPUTE-DAYNO-ONLY-EXIT.
065500     MOVE WS-CALC-DAYNO TO WS-START-NEXT-MONTH.
065600     IF WS-START-OF-MONTH <= WS-CALC-DAYNO
065700         AND WS-CALC-DAYNO < WS-START-NEXT-MONTH
065800         SET WS-MONTH-FOUND TO TRUE
065900         MOVE WS-MONTH-IDX TO WS-CALC-MM
066000         MOVE WS-EST-YEAR TO WS-CALC-YY
066100     ELSE
066200         ADD 1 TO WS-MONTH-IDX
066300     END-IF.
066400     GO TO 920-MONTH-SCAN-LOOP.
066500 920-MONTH-SCAN-EXIT.
066600     COMPUTE WS-CALC-DD = WS-CALC-DAYNO - WS-START-OF-MONTH + 1.
066700 920-DAYNO-TO-DATE-EXIT.
066800     EXIT.
066900*
067000*----------------------------------------------------------------*
067100 930-TEST-LEAP-YEAR.
067200*----------------------------------------------------------------*
067300     MOVE 'N' TO WS-CALC-LEAP-SW.
067400     DIVIDE WS-CALC-YY BY 4 GIVING WS-CALC-QUOT
067500         REMAINDER WS-CALC-REM4.
067600     IF WS-CALC-REM4 = ZERO
067700         DIVIDE WS-CALC-YY BY 100 GIVING WS-CALC-QUOT
067800             REMAINDER WS-CALC-REM100
067900         IF WS-CALC-REM100 NOT = ZERO
068000             SET WS-CALC-IS-LEAP TO TRUE
068100         ELSE
068200             DIVIDE WS-CALC-YY BY 400 GIVING WS-CALC-QUOT
068300                 REMAINDER WS-CALC-REM400
068400             IF WS-CALC-REM400 = ZERO
068500                 SET WS-CALC-IS-LEAP TO TRUE
068600             END-IF
068700         END-IF
068800     END-IF.
068900 930-TEST-LEAP-YEAR-EXIT.
069000     EXIT.
069100*
069200*----------------------------------------------------------------*
069300 940-COMPUTE-DAYNO-ONLY.
069400*----------------------------------------------------------------*
069500*    SAME ARITHMETIC AS 910 BUT USED INTERNALLY BY 920 TO PROBE
069600*    A CANDIDATE YY/MM/DD WITHOUT DISTURBING THE CALLER'S OWN
069700*    DAYNO - KEPT AS ITS OWN PARAGRAPH SO 910 STAYS THE ONE
069800*    PLACE THE FORWARD FORMULA IS MAINTAINED.
069900*----------------------------------------------------------------*
070000     PERFORM 910-DATE-TO-DAYNO
070100         THRU 910-DATE-TO-DAYNO-EXIT.
070200 940-COMPUTE-DAYNO-ONLY-EXIT.
070300     EXIT.
