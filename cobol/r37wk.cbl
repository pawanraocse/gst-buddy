000100******************************************************************
000200* R37WK.CBL
000300* WORKING-STORAGE COPY MEMBER FOR SETR37I0 - GST-ITC SUBSYSTEM.
000400* HOLDS THE RULE 37 THRESHOLD/RATE CONSTANTS, THE HAND-ROLLED
000500* DATE-ARITHMETIC TABLES (NO INTRINSIC FUNCTIONS ON THIS SHOP'S
000600* COMPILER), THE IN-MEMORY LEDGER TABLE, THE PER-SUPPLIER LIST
000700* AND THE FIFO PURCHASE/PAYMENT QUEUE INDEX TABLES.
000800*-----------------------------------------------------------------
000900* DATE       BY   TICKET    DESCRIPTION
001000* 03/14/88   RPK  GST-0001  ORIGINAL WORKING STORAGE FOR RULE 37
001100*                           PROJECT - THRESHOLDS AND ENTRY TABLE.
001200* 09/02/88   RPK  GST-0014  ADDED THE CUM-DAYS TABLE AND THE
001300*                           DAY-NUMBER CALC AREA - NO CALL TO
001400*                           ANY VENDOR DATE ROUTINE ON THIS BOX.
001500* 02/11/90   RPK  GST-0031  ADDED AT-RISK THRESHOLD CONSTANT.
001600* 07/09/95   DHS  GST-0088  ADDED MONTH-ABBR TABLE FOR THE NEW
001700*                           GSTR3B-PERIOD COMPLIANCE FIELD.
001800* 03/02/97   DHS  GST-0101  MAX-ENTRIES RAISED FROM 1000 TO 3000,
001900*                           BIGGER SUPPLIERS BLOWING THE TABLE.
002000* 01/05/99   TWC  GST-Y2K1  Y2K REVIEW - AS-ON-DATE AND ALL
002100*                           WORKING DATE FIELDS ARE FULL CCYYMMDD
002200*                           OR SPLIT CC/YY GROUPS, NO 2-DIGIT
002300*                           YEAR STORAGE ANYWHERE IN THIS MEMBER.
002400* 04/22/03   JLB  GST-0133  SWAP-ENTRY AREA ADDED FOR THE TABLE
002500*                           SORT, WAS CLOBBERING SUB 1 BEFORE.
002600******************************************************************
002700*
002800*    RULE 37 CONSTANTS
002900*
003000 77  R37-DAYS-THRESHOLD           PIC S9(3)     COMP
003100                                   VALUE +180.
003200 77  R37-AT-RISK-THRESHOLD        PIC S9(3)     COMP
003300                                   VALUE +150.
003400 77  R37-EXHAUST-EPSILON          PIC S9(5)V999 COMP-3
003500                                   VALUE +0.001.
003600 77  R37-GST-RATE-NUM             PIC 9(3)      COMP
003700                                   VALUE 18.
003800 77  R37-GST-RATE-DEN             PIC 9(3)      COMP
003900                                   VALUE 118.
004000 77  R37-INT-RATE-PCT             PIC 9(3)      COMP
004100                                   VALUE 18.
004200 77  R37-DAYS-PER-YEAR            PIC 9(3)      COMP
004300                                   VALUE 365.
004400 77  R37-MAX-ENTRIES               PIC S9(5)    COMP
004500                                   VALUE +3000.
004600 77  R37-MAX-SUPPLIERS            PIC S9(5)     COMP
004700                                   VALUE +500.
004800*
004900*    CUMULATIVE DAYS-BEFORE-MONTH TABLE (NON-LEAP), USED BY
005000*    THE HOME-GROWN JULIAN-STYLE DAY-NUMBER ROUTINES BELOW.
005100*
005200 01  R37-CUM-DAYS-VALUES.
005300     05  FILLER                    PIC 9(3) VALUE 000.
005400     05  FILLER                    PIC 9(3) VALUE 031.
005500     05  FILLER                    PIC 9(3) VALUE 059.
005600     05  FILLER                    PIC 9(3) VALUE 090.
005700     05  FILLER                    PIC 9(3) VALUE 120.
005800     05  FILLER                    PIC 9(3) VALUE 151.
005900     05  FILLER                    PIC 9(3) VALUE 181.
006000     05  FILLER                    PIC 9(3) VALUE 212.
006100     05  FILLER                    PIC 9(3) VALUE 243.
006200     05  FILLER                    PIC 9(3) VALUE 273.
006300     05  FILLER                    PIC 9(3) VALUE 304.
006400     05  FILLER                    PIC 9(3) VALUE 334.
006500 01  R37-CUM-DAYS-TABLE REDEFINES R37-CUM-DAYS-VALUES.
006600     05  R37-CUM-DAYS-ENTRY OCCURS 12 TIMES
006700                                   PIC 9(3).
006800*
006900*    GSTR-3B MONTH ABBREVIATION TABLE (JAN=1 ... DEC=12).
007000*
007100 01  R37-MONTH-ABBR-VALUES.
007200     05  FILLER                    PIC X(3) VALUE 'JAN'.
007300     05  FILLER                    PIC X(3) VALUE 'FEB'.
007400     05  FILLER                    PIC X(3) VALUE 'MAR'.
007500     05  FILLER                    PIC X(3) VALUE 'APR'.
007600     05  FILLER                    PIC X(3) VALUE 'MAY'.
007700     05  FILLER                    PIC X(3) VALUE 'JUN'.
007800     05  FILLER                    PIC X(3) VALUE 'JUL'.
007900     05  FILLER                    PIC X(3) VALUE 'AUG'.
008000     05  FILLER                    PIC X(3) VALUE 'SEP'.
008100     05  FILLER                    PIC X(3) VALUE 'OCT'.
008200     05  FILLER                    PIC X(3) VALUE 'NOV'.
008300     05  FILLER                    PIC X(3) VALUE 'DEC'.
008400 01  R37-MONTH-ABBR-TABLE REDEFINES R37-MONTH-ABBR-VALUES.
008500     05  R37-MONTH-ABBR-ENTRY OCCURS 12 TIMES
008600                                   PIC X(3).
008700*
008800*    IN-MEMORY LEDGER ENTRY TABLE - LOADED ONCE FROM LEDGER-FILE,
008900*    SORTED IN PLACE, THEN WALKED SUPPLIER BY SUPPLIER.
009000*
009100 01  R37-ENTRY-TABLE.
009200     05  R37-ENTRY-ENTRY OCCURS 3000 TIMES.
009300         10  R37-ENT-SEQ           PIC S9(5)     COMP.
009400         10  R37-ENT-DATE-N        PIC 9(8).
009500         10  R37-ENT-DAYNO         PIC S9(9)     COMP.
009600         10  R37-ENT-TYPE          PIC X(1).
009700         10  R37-ENT-SUPPLIER      PIC X(40).
009800         10  R37-ENT-AMOUNT        PIC S9(11)V99 COMP-3.
009900         10  R37-ENT-REMAIN        PIC S9(11)V99 COMP-3.
010000*
010100*    SWAP AREA FOR THE IN-TABLE INSERTION SORT (002-SORT-ENTRIES)
010200*
010300 01  R37-SWAP-ENTRY.
010400     05  WS-SWAP-SEQ               PIC S9(5)     COMP.
010500     05  WS-SWAP-DATE-N            PIC 9(8).
010600     05  WS-SWAP-DAYNO             PIC S9(9)     COMP.
010700     05  WS-SWAP-TYPE              PIC X(1).
010800     05  WS-SWAP-SUPPLIER          PIC X(40).
010900     05  WS-SWAP-AMOUNT            PIC S9(11)V99 COMP-3.
011000     05  WS-SWAP-REMAIN            PIC S9(11)V99 COMP-3.
011100*
011200*    PER-LEDGER SUPPLIER LIST, FIRST-SEEN-OF-PURCHASE ORDER.
011300*
011400 01  R37-SUPPLIER-TABLE.
011500     05  R37-SUPPLIER-ENTRY OCCURS 500 TIMES.
011600         10  R37-SUP-NAME          PIC X(40).
011700*
011800*    FIFO QUEUE INDEX TABLES - HOLD SUBSCRIPTS INTO
011900*    R37-ENTRY-TABLE FOR THE SUPPLIER CURRENTLY BEING WORKED.
012000*
012100 01  R37-QUEUE-AREA.
012200     05  R37-PURCH-IDX-TABLE.
012300         10  R37-PURCH-IDX OCCURS 3000 TIMES
012400                                   PIC S9(5) COMP.
012500     05  R37-PAY-IDX-TABLE.
012600         10  R37-PAY-IDX   OCCURS 3000 TIMES
012700                                   PIC S9(5) COMP.
012800*
012900*    HAND-ROLLED DAY-NUMBER CONVERSION SCRATCH AREA - SEE
013000*    910-DATE-TO-DAYNO AND 920-DAYNO-TO-DATE IN SETR37I0.
013100*
013200 01  R37-DATE-CALC-AREA.
013300     05  WS-CALC-YY                PIC 9(4).
013400     05  WS-CALC-MM                PIC 9(2).
013500     05  WS-CALC-DD                PIC 9(2).
013600     05  WS-CALC-DAYNO             PIC S9(9)     COMP.
013700     05  WS-CALC-YY-MINUS-1        PIC S9(5)     COMP.
013800     05  WS-CALC-REM4              PIC S9(5)     COMP.
013900     05  WS-CALC-REM100            PIC S9(5)     COMP.
014000     05  WS-CALC-REM400            PIC S9(5)     COMP.
014100     05  WS-CALC-QUOT              PIC S9(9)     COMP.
014200     05  WS-CALC-LEAP-SW           PIC X(1)      VALUE 'N'.
014300         88  WS-CALC-IS-LEAP       VALUE 'Y'.
014400     05  WS-EST-YEAR               PIC S9(5)     COMP.
014500     05  WS-START-OF-YEAR          PIC S9(9)     COMP.
014600     05  WS-START-NEXT-YEAR        PIC S9(9)     COMP.
014700     05  WS-START-OF-MONTH         PIC S9(9)     COMP.
014800     05  WS-START-NEXT-MONTH       PIC S9(9)     COMP.
014900     05  WS-MONTH-FOUND-SW         PIC X(1)      VALUE 'N'.
015000         88  WS-MONTH-FOUND        VALUE 'Y'.
015100*
015200*    COMMAND-LINE / FILE-PATH RUNTIME AREA - SAME DYNAMIC-PATH
015300*    ASSIGN IDIOM USED BY THE OTHER GST BATCH EXTRACTS.
015400*
015500 01  R37-RUNTIME-AREA.
015600     05  WS-COMMAND-LINE           PIC X(100).
015700     05  WS-JOB-ID                 PIC X(8).
015800     05  WS-LEDGER-NAME            PIC X(40).
015900     05  WS-AS-ON-ALPHA            PIC X(8).
016000     05  WS-AS-ON-NUM REDEFINES WS-AS-ON-ALPHA.
016100         10  WS-AS-ON-CC           PIC 9(2).
016200         10  WS-AS-ON-YY           PIC 9(2).
016300         10  WS-AS-ON-MM           PIC 9(2).
016400         10  WS-AS-ON-DD           PIC 9(2).
016500     05  WS-LEDGER-PATH.
016600         10  FILLER                PIC X(14)
016700                                    VALUE '/users/public/'.
016800         10  WS-LEDGER-NAME-P      PIC X(40).
016900     05  WS-DETAIL-PATH.
017000         10  FILLER                PIC X(18)
017100                                    VALUE '/users/public/out/'.
017200         10  WS-DETAIL-NAME-P      PIC X(40).
017300     05  WS-SUMMARY-PATH.
017400         10  FILLER                PIC X(18)
017500                                    VALUE '/users/public/out/'.
017600         10  WS-SUMMARY-NAME-P     PIC X(40).
017700     05  WS-LEDGER-STATUS          PIC X(2)      VALUE '00'.
017800     05  WS-DETAIL-STATUS          PIC X(2)      VALUE '00'.
017900     05  WS-SUMMARY-STATUS         PIC X(2)      VALUE '00'.
018000     05  WS-LEDGER-EOF-SW          PIC X(1)      VALUE 'N'.
018100         88  WS-LEDGER-EOF         VALUE 'Y'.
018200     05  WS-ENTRY-COUNT            PIC S9(5)     COMP VALUE +0.
018300     05  WS-SUPPLIER-COUNT         PIC S9(5)     COMP VALUE +0.
018400     05  WS-DETAIL-COUNT           PIC S9(7)     COMP VALUE +0.
018500     05  WS-AS-ON-DAYNO            PIC S9(9)     COMP VALUE +0.
018600     05  WS-SUP-IDX                PIC S9(5)     COMP.
018700     05  WS-PURCH-COUNT            PIC S9(5)     COMP.
018800     05  WS-PAY-COUNT              PIC S9(5)     COMP.
018900     05  WS-PI                     PIC S9(5)     COMP.
019000     05  WS-YI                     PIC S9(5)     COMP.
019100     05  WS-PURCH-ENT-IDX          PIC S9(5)     COMP.
019200     05  WS-PAY-ENT-IDX            PIC S9(5)     COMP.
019300     05  WS-MATCHED-AMT            PIC S9(11)V99 COMP-3.
019400     05  WS-DELAY-DAYS             PIC S9(5)     COMP.
019500     05  WS-UNPAID-DAYS            PIC S9(5)     COMP.
019600     05  WS-I                      PIC S9(5)     COMP.
019700     05  WS-J                      PIC S9(5)     COMP.
019800     05  WS-MONTH-IDX              PIC S9(5)     COMP.
019900     05  WS-DEADLINE-MO-PLUS       PIC S9(5)     COMP.
020000     05  WS-DEADLINE-YR-PLUS       PIC 9(4).
020100     05  WS-FOUND-SW               PIC X(1)      VALUE 'N'.
020200         88  WS-SUPPLIER-FOUND     VALUE 'Y'.
020300     05  WS-SWAP-MADE-SW           PIC X(1)      VALUE 'N'.
020400         88  WS-SWAP-MADE          VALUE 'Y'.
020500*
020600*    RUNNING TOTALS - ACCUMULATED AS EACH DETAIL ROW IS WRITTEN,
020700*    CARRIED FORWARD TO R37CS-REC AT 070-WRITE-SUMMARY.
020800*
020900 01  R37-TOTALS-AREA.
021000     05  WS-TOTAL-INTEREST         PIC S9(11)V99 COMP-3
021100                                    VALUE +0.
021200     05  WS-TOTAL-ITC-REVERSAL     PIC S9(11)V99 COMP-3
021300                                    VALUE +0.
021400     05  WS-AT-RISK-COUNT          PIC S9(5)     COMP
021500                                    VALUE +0.
021600     05  WS-AT-RISK-AMOUNT         PIC S9(11)V99 COMP-3
021700                                    VALUE +0.
021800     05  WS-BREACHED-COUNT         PIC S9(5)     COMP
021900                                    VALUE +0.
