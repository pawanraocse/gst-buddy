000100******************************************************************
000200* R37IR.CBL
000300* INTEREST-ROW OUTPUT DETAIL RECORD - GST-ITC SUBSYSTEM.
000400* ONE ROW PER INTEREST-BEARING EVENT PRODUCED BY THE RULE 37
000500* ENGINE - A LATE-PAID FIFO MATCH, A BREACHED UNPAID PURCHASE,
000600* OR AN AT-RISK EARLY-WARNING PURCHASE.  WRITTEN DIRECTLY AS THE
000700* DETAIL-FILE FD RECORD BY SETR37I0.
000800*-----------------------------------------------------------------
000900* DATE       BY   TICKET    DESCRIPTION
001000* 03/14/88   RPK  GST-0001  ORIGINAL LAYOUT FOR RULE 37 PROJECT.
001100* 09/02/88   RPK  GST-0014  SPLIT PURCH/PAY DATE INTO CC/YY/MM/DD
001200*                           GROUPS, SAME AS THE LEDGER RECORD.
001300* 02/11/90   RPK  GST-0031  ADDED PAYMENT-DEADLINE AND RISK-CODE
001400*                           FOR THE NEW "AT RISK" EARLY WARNING.
001500* 11/30/91   DHS  GST-0055  WIDENED SUPPLIER NAME TO 40, WAS 30,
001600*                           TO MATCH LEDGER RECORD CHANGE.
001700* 07/09/95   DHS  GST-0088  ADDED GSTR3B-PERIOD AND
001800*                           DAYS-TO-DEADLINE FOR THE COMPLIANCE
001900*                           EXTRACT FEED - SEE REQUEST 95-311.
002000* 01/05/99   TWC  GST-Y2K1  Y2K REVIEW - ALL DATE GROUPS ALREADY
002100*                           FULL CCYYMMDD, NO CHANGE REQUIRED.
002200* 04/22/03   JLB  GST-0133  FILLER TRIMMED TO MATCH REVISED
002300*                           STANDARD BLOCK FOR THIS FEED.
002400******************************************************************
002500 01  R37IR-REC.
002600     05  R37IR-SUPPLIER               PIC X(40).
002700     05  R37IR-PURCH-DATE-GRP.
002800         10  R37IR-PURCH-DATE-CC      PIC 9(02).
002900         10  R37IR-PURCH-DATE-YY      PIC 9(02).
003000         10  R37IR-PURCH-DATE-MM      PIC 9(02).
003100         10  R37IR-PURCH-DATE-DD      PIC 9(02).
003200     05  R37IR-PURCH-DATE-N REDEFINES R37IR-PURCH-DATE-GRP
003300                                      PIC 9(08).
003400     05  R37IR-PAY-DATE-GRP.
003500         10  R37IR-PAY-DATE-CC        PIC 9(02).
003600         10  R37IR-PAY-DATE-YY        PIC 9(02).
003700         10  R37IR-PAY-DATE-MM        PIC 9(02).
003800         10  R37IR-PAY-DATE-DD        PIC 9(02).
003900     05  R37IR-PAY-DATE-N REDEFINES R37IR-PAY-DATE-GRP
004000                                      PIC 9(08).
004100     05  R37IR-PRINCIPAL              PIC S9(11)V99 COMP-3.
004200     05  R37IR-DELAY-DAYS             PIC S9(05)    COMP.
004300     05  R37IR-ITC-AMOUNT             PIC S9(11)V99 COMP-3.
004400     05  R37IR-INTEREST               PIC S9(11)V99 COMP-3.
004500     05  R37IR-STATUS                 PIC X(01).
004600         88  R37IR-STATUS-LATE        VALUE 'L'.
004700         88  R37IR-STATUS-UNPAID      VALUE 'U'.
004800     05  R37IR-DEADLINE-GRP.
004900         10  R37IR-DEADLINE-CC        PIC 9(02).
005000         10  R37IR-DEADLINE-YY        PIC 9(02).
005100         10  R37IR-DEADLINE-MM        PIC 9(02).
005200         10  R37IR-DEADLINE-DD        PIC 9(02).
005300     05  R37IR-DEADLINE-N REDEFINES R37IR-DEADLINE-GRP
005400                                      PIC 9(08).
005500     05  R37IR-RISK-CATEGORY          PIC X(01).
005600         88  R37IR-RISK-SAFE          VALUE 'S'.
005700         88  R37IR-RISK-AT-RISK       VALUE 'A'.
005800         88  R37IR-RISK-BREACHED      VALUE 'B'.
005900     05  R37IR-GSTR3B-PERIOD          PIC X(09).
006000     05  R37IR-DAYS-TO-DEADLINE       PIC S9(05)    COMP.
006100     05  FILLER                       PIC X(15).
